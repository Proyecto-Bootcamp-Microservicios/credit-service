000100*
000200*  Working storage data structure for the credit-servicing
000300*  control-total and reject-handling area.
000400*
000500*  Put this file in the /COPYLIB directory.
000600*
000700*  Include with: 'COPY CREDWORK.' in WORKING-STORAGE.
000800*
000900*    1998-11-02 TJK  TKT-0091  Y2K DATE FIELD REVIEW - NO CHANGE
001000*                             REQUIRED, DATES ALREADY CCYY-MM-DD.
001100*
001200  01  CW-CONTROL-TOTALS.
001300      05  CW-TXN-READ-CNT         PIC 9(7)  COMP VALUE ZERO.
001400      05  CW-TXN-ACCEPT-CNT       PIC 9(7)  COMP VALUE ZERO.
001500      05  CW-TXN-REJECT-CNT       PIC 9(7)  COMP VALUE ZERO.
001600      05  CW-CREDITS-CREATED-CNT  PIC 9(7)  COMP VALUE ZERO.
001700      05  CW-PAYMENTS-POSTED-CNT  PIC 9(7)  COMP VALUE ZERO.
001800      05  CW-CREDITS-PAID-CNT     PIC 9(7)  COMP VALUE ZERO.
001900      05  CW-PAYMENT-AMT-TOTAL    PIC S9(12)V99 COMP-3
002000                                            VALUE ZERO.
002100      05  FILLER                  PIC X(10) VALUE SPACE.
002200  01  CW-REJECT-COUNTS.
002300      05  CW-REJ-BY-CODE OCCURS 12 TIMES
002400                      INDEXED BY CW-REJ-IDX.
002500          10  CW-REJ-CODE         PIC X(24) VALUE SPACE.
002600          10  CW-REJ-CNT          PIC 9(7)  COMP VALUE ZERO.
002700      05  FILLER                  PIC X(04) VALUE SPACE.
002800  01  CW-SWITCHES.
002900      05  CW-MASTER-EOF-SW        PIC X     VALUE 'N'.
003000          88  CW-MASTER-EOF                 VALUE 'Y'.
003100      05  CW-CUSTOMER-EOF-SW      PIC X     VALUE 'N'.
003200          88  CW-CUSTOMER-EOF               VALUE 'Y'.
003300      05  CW-TRANS-EOF-SW         PIC X     VALUE 'N'.
003400          88  CW-TRANS-EOF                  VALUE 'Y'.
003500      05  CW-ACCEPTED-SW          PIC X     VALUE 'Y'.
003600          88  CW-ACCEPTED                   VALUE 'Y'.
003700      05  CW-FOUND-SW             PIC X     VALUE 'N'.
003800          88  CW-FOUND                       VALUE 'Y'.
003900      05  FILLER                  PIC X(12) VALUE SPACE.
004000  01  CW-ERROR-AREA.
004100      05  CW-ERROR-CODE           PIC X(24) VALUE SPACE.
004200      05  CW-ERROR-MESSAGE        PIC X(60) VALUE SPACE.
004300      05  FILLER                  PIC X(08) VALUE SPACE.
004400  01  CW-ERROR-LINE.
004500      05  FILLER                  PIC X(06) VALUE '*** E '.
004600      05  CW-ERR-PARA             PIC X(30) VALUE SPACE.
004700      05  FILLER                  PIC X(01) VALUE '|'.
004800      05  CW-ERR-TEXT             PIC X(43) VALUE SPACE.
