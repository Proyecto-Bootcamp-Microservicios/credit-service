000100*
000200*  Payment result record layout - PAYMENT-RESULTS.
000300*  One record written per PY (installment payment)
000400*  transaction processed by the credit-servicing run.
000500*
000600*  Put this file in the /COPYLIB directory.
000700*  Include with: 'COPY PAYRES.' in the FILE SECTION.
000800*
000900*    1989-06-14 RJP  ORIG      ORIGINAL PAYMENT RESULT LAYOUT.
001000*
001100  01  PAYRES-REC.
001200      03  PR-CREDIT-NUMBER        PIC X(10).
001300      03  PR-SUCCESS-FLAG         PIC X(01).
001400          88  PR-IS-SUCCESS               VALUE 'Y'.
001500          88  PR-IS-FAILURE               VALUE 'N'.
001600      03  PR-REQUESTED-AMOUNT     PIC S9(12)V99.
001700      03  PR-ACTUAL-AMOUNT        PIC S9(12)V99.
001800      03  PR-REMAINING-BALANCE    PIC S9(12)V99.
001900      03  PR-PAID-INSTALLMENTS    PIC 9(03).
002000      03  PR-REMAINING-INSTALLMNT PIC 9(03).
002100      03  PR-ERROR-CODE           PIC X(24).
002200      03  PR-ERROR-MESSAGE        PIC X(60).
002300      03  FILLER                  PIC X(14).
