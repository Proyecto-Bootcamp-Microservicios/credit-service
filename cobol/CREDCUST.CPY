000100*
000200*  Customer record layout - CUSTOMER-FILE.
000300*  One record per customer, carries the customer type used to
000400*  classify new credits and the card-side eligibility flag
000500*  used by the overdue-debt gate.  Line sequential, sorted
000600*  ascending by CU-CUSTOMER-ID.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY CREDCUST.' in the FILE SECTION.
001000*
001100*    1989-06-14 RJP  ORIG      ORIGINAL CUSTOMER LAYOUT.
001200*
001300  01  CUST-REC.
001400      03  CU-CUSTOMER-ID          PIC X(24).
001500      03  CU-CUSTOMER-TYPE        PIC X(10).
001600          88  CU-TYPE-PERSONAL            VALUE 'PERSONAL'.
001700          88  CU-TYPE-ENTERPRISE          VALUE 'ENTERPRISE'.
001800      03  CU-CARD-ELIGIBLE        PIC X(01).
001900          88  CU-CARD-IS-ELIGIBLE         VALUE 'Y'.
002000      03  FILLER                  PIC X(05).
