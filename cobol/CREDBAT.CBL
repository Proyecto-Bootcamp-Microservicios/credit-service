000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CREDBAT.
000300 AUTHOR.        R J PALUCH.
000400 INSTALLATION.  PBS DATA CENTER.
000500 DATE-WRITTEN.  14 JUNE 1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE SECURITY OFFICER
000800                BEFORE RELEASING ANY LISTING OF THIS PROGRAM.
000900*
001000*****************************************************************
001100*                                                               *
001200*   CREDIT-SERVICING BATCH UPDATE  -  CREDBAT                   *
001300*                                                                *
001400*   READS THE CREDIT MASTER AND CUSTOMER FILES INTO STORAGE,    *
001500*   THEN APPLIES ONE DAY'S TRANSACTION FILE AGAINST THE MASTER  *
001600*   IN INPUT (PROCESSING) SEQUENCE.  HANDLES CREDIT CREATION,   *
001700*   INSTALLMENT PAYMENT POSTING, CREDIT MAINTENANCE, ACTIVATE/  *
001800*   DEACTIVATE/DELETE, BALANCE INQUIRY AND ELIGIBILITY INQUIRY. *
001900*   WRITES AN UPDATED CREDIT MASTER, A PAYMENT RESULTS FILE,    *
002000*   AND A PRINTED CONTROL REPORT WITH CONTROL TOTALS.           *
002100*                                                                *
002200*****************************************************************
002300*
002400*   C H A N G E   L O G
002500*
002600*    DATE       PGMR  TICKET    DESCRIPTION
002700*    ---------  ----  --------  -------------------------------
002800*    1989-06-14 RJP   ORIG      ORIGINAL PROGRAM - CREATE/PAY/
002900*                               UPDATE TRANSACTIONS ONLY.
003000*    1990-04-02 RJP   TKT-0042  ADD ACTIVATE/DEACTIVATE CODES.
003100*    1991-08-19 LTW   TKT-0065  ADD DELETE TRANSACTION CODE.
003200*    1992-12-03 LTW   TKT-0088  CORRECT OVERDUE-DAYS ROUNDING ON
003300*                               MONTH-END PROCESS DATES.
003400*    1994-02-08 RJP   TKT-0211  ADD ENTERPRISE CREDIT TYPE AND
003500*                               ENTERPRISE ELIGIBILITY RULE.
003600*    1996-09-30 RJP   TKT-0177  ADD BALANCE (BL) AND ELIGIBILITY
003700*                               (EL) INQUIRY TRANSACTION CODES
003800*                               AND ASSOCIATED REPORT LINES.
003900*    1997-05-14 DMH   TKT-0183  ADD REQUESTOR ROLE CHECK - NON-
004000*                               OWNER/NON-ADMIN REQUESTS REJECT
004100*                               WITH ACCESS-DENIED.
004200*    1998-11-02 TJK   TKT-0091  Y2K DATE FIELD REVIEW.  CONVERTED
004300*                               ALL DATE WORK FIELDS TO CCYY-MM-DD
004400*                               EXTERNAL FORM.  DAY-NUMBER ROUTINE
004500*                               REWRITTEN TO HANDLE CENTURY ROLL.
004600*    1999-01-05 TJK   TKT-0091  Y2K - CREDIT MASTER CR-NEXT-DUE-
004700*                               DATE REDEFINE CONFIRMED CCYY FORM.
004800*    2001-03-27 DMH   TKT-0240  REJECT-REASON TABLE EXPANDED TO
004900*                               12 ENTRIES FOR NEW VALIDATIONS.
005000*    2003-10-09 LTW   TKT-0266  CORRECT AVAILABLE-CREDIT UPDATE
005100*                               ON UP TRANSACTIONS (WAS UPDATING
005200*                               CREDIT-LIMIT ONLY).
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.      IBM-370.
005700 OBJECT-COMPUTER.      IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  CREDIT-MASTER-IN  ASSIGN TO CREDMSIN
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS WS-CRMSI-FS.
006600
006700     SELECT  CREDIT-MASTER-OUT ASSIGN TO CREDMSOT
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-CRMSO-FS.
007000
007100     SELECT  CUSTOMER-FILE    ASSIGN TO CREDCUST
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS WS-CUST-FS.
007400
007500     SELECT  TRANSACTION-FILE ASSIGN TO CREDTRAN
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-TRAN-FS.
007800
007900     SELECT  PAYMENT-RESULTS  ASSIGN TO CREDPYRS
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS WS-PYRS-FS.
008200
008300     SELECT  REPORT-FILE      ASSIGN TO CREDRPT
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-RPT-FS.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  CREDIT-MASTER-IN
009100     LABEL RECORDS ARE STANDARD.
009200     COPY CREDIT.
009300*
009400*
009410*    CREDIT-MASTER-OUT CARRIES THE SAME 216-BYTE LAYOUT AS
009420*    CREDIT-REC ABOVE BUT IS DECLARED AS A SINGLE FLAT FIELD
009430*    RATHER THAN COPY CREDIT AGAIN - THE MASTER TABLE ENTRY IS
009440*    MOVED OUT WHOLE, NEVER FIELD BY FIELD, SO THE ELEMENTARY
009450*    CR- NAMES WOULD ONLY DUPLICATE THE ONES IN CREDIT-REC AND
009460*    MAKE EVERY UNQUALIFIED REFERENCE TO THEM AMBIGUOUS.
009470*
009480 FD  CREDIT-MASTER-OUT
009500     LABEL RECORDS ARE STANDARD.
009510 01  CREDIT-OUT-REC           PIC X(216).
009700*
009800 FD  CUSTOMER-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY CREDCUST.
010100*
010200 FD  TRANSACTION-FILE
010300     LABEL RECORDS ARE STANDARD.
010400     COPY CREDTXN.
010500*
010600 FD  PAYMENT-RESULTS
010700     LABEL RECORDS ARE STANDARD.
010800     COPY PAYRES.
010900*
011000 FD  REPORT-FILE
011100     LABEL RECORDS ARE STANDARD.
011150*    REPORT-LINE IS A PLAIN 132-BYTE PRINT BUFFER - EACH DETAIL
011160*    AND HEADING GROUP BELOW CARRIES ITS OWN FILLER PADDING AND
011170*    IS MOVED HERE WHOLE JUST BEFORE THE WRITE.
011200 01  REPORT-LINE             PIC X(132).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 01  WS-FILE-STATUS-FIELDS.
011700     05  WS-CRMSI-FS          PIC XX.
011800         88  WS-CRMSI-OK              VALUE '00'.
011900         88  WS-CRMSI-EOF             VALUE '10'.
012000     05  WS-CRMSO-FS          PIC XX.
012100     05  WS-CUST-FS           PIC XX.
012200         88  WS-CUST-OK               VALUE '00'.
012300         88  WS-CUST-EOF              VALUE '10'.
012400     05  WS-TRAN-FS           PIC XX.
012500         88  WS-TRAN-OK               VALUE '00'.
012600         88  WS-TRAN-EOF              VALUE '10'.
012700     05  WS-PYRS-FS           PIC XX.
012800     05  WS-RPT-FS            PIC XX.
012850     05  FILLER               PIC X(10) VALUE SPACE.
012900*
013000     COPY CREDWORK.
013100*
013200*    IN-MEMORY CREDIT MASTER TABLE - LOADED AT START OF RUN,
013300*    RE-WRITTEN IN FULL AT END OF RUN.  WT-DELETED-SW MARKS A
013400*    CREDIT AS LOGICALLY REMOVED BY A DL TRANSACTION WITHOUT
013500*    COMPRESSING THE TABLE.
013600*
013700 01  WS-MASTER-TABLE.
013800     05  WS-MASTER-CNT        PIC 9(5)   COMP VALUE ZERO.
013900     05  WS-MASTER-ENTRY OCCURS 2000 TIMES
014000                         INDEXED BY WM-IDX WM-SRCH-IDX.
014100         10  WT-CREDIT-NUMBER     PIC X(10).
014200         10  WT-CREDIT-REC        PIC X(216).
014300         10  WT-DELETED-SW        PIC X.
014400             88  WT-IS-DELETED            VALUE 'Y'.
014405     05  FILLER               PIC X(10) VALUE SPACE.
014410*
014420*    THE BYTE OFFSET OF CR-CUSTOMER-ID (35:24) WITHIN WT-CREDIT-
014430*    REC IS USED BY REFERENCE MODIFICATION IN 416-SCAN-FOR-
014440*    ACTIVE-CREDIT AND 610-SCAN-ONE-CREDIT BELOW TO TEST
014450*    OWNERSHIP WITHOUT MOVING EACH TABLE ENTRY BACK INTO
014460*    CREDIT-REC UNTIL A MATCH IS ACTUALLY FOUND.
014500*
014600*    IN-MEMORY CUSTOMER TABLE - LOADED AT START OF RUN, READ
014700*    ONLY.  CUSTOMER FILE IS NOT REWRITTEN BY THIS PROGRAM.
014800*
014900 01  WS-CUSTOMER-TABLE.
015000     05  WS-CUST-CNT          PIC 9(5)   COMP VALUE ZERO.
015100     05  WS-CUST-ENTRY OCCURS 5000 TIMES
015200                       INDEXED BY WC-IDX WC-SRCH-IDX.
015300         10  WU-CUSTOMER-ID       PIC X(24).
015400         10  WU-CUSTOMER-REC      PIC X(40).
015410     05  FILLER               PIC X(10) VALUE SPACE.
015500*
015600*    MONTH CUMULATIVE-DAY TABLE, USED BY THE DAY-NUMBER ROUTINE
015700*    BELOW TO CONVERT A CCYY-MM-DD DATE TO A SERIAL DAY NUMBER
015800*    WITHOUT USE OF AN INTRINSIC DATE FUNCTION.  ENCODED AS A
015900*    LITERAL STRING AND REDEFINED AS A TABLE BECAUSE THIS SHOP'S
016000*    COMPILER LEVEL DOES NOT SUPPORT OCCURS ... VALUE CLAUSES.
016100*
016200 01  WS-MONTH-CUM-VALUES      PIC X(36)
016300          VALUE '000031059090120151181212243273304334'.
016400 01  WS-MONTH-CUM-TABLE REDEFINES WS-MONTH-CUM-VALUES.
016500     05  WM-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
016600*
016700 01  WS-DATE-WORK-AREA.
016800     05  WS-TODAY-CCYYMMDD    PIC X(10).
016900     05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.
017000         10  WS-TODAY-CCYY    PIC 9(04).
017100         10  FILLER           PIC X(01).
017200         10  WS-TODAY-MM      PIC 9(02).
017300         10  FILLER           PIC X(01).
017400         10  WS-TODAY-DD      PIC 9(02).
017500     05  WS-DUE-CCYY          PIC 9(04).
017600     05  WS-DUE-MM            PIC 9(02).
017700     05  WS-DUE-DD            PIC 9(02).
017800     05  WS-TODAY-DAYNO       PIC 9(08)  COMP.
017900     05  WS-DUE-DAYNO         PIC 9(08)  COMP.
018000     05  WS-LEAP-SW           PIC X.
018100         88  WS-IS-LEAP-YEAR          VALUE 'Y'.
018200     05  WS-YY-LESS-1         PIC 9(04) COMP.
018300     05  WS-CENTURY-LEAP-REM  PIC 9(04) COMP.
018400     05  WS-FOUR-LEAP-REM     PIC 9(04) COMP.
018500     05  WS-HUNDRED-LEAP-REM  PIC 9(04) COMP.
018600     05  WS-DAYNO-WORK        PIC 9(08) COMP.
018800*
018900 01  WS-NEW-DUE-DATE-AREA.
019000     05  WS-NEW-CCYY          PIC 9(04) COMP.
019100     05  WS-NEW-MM            PIC 9(02) COMP.
019150     05  FILLER               PIC X(04) VALUE SPACE.
019200*
019300 01  WS-MISC-FIELDS.
019400     05  WS-TARGET-CUST-ID    PIC X(24).
019600     05  WS-NEW-BALANCE       PIC S9(12)V99.
019800     05  WS-REM-INST          PIC 9(03).
019900     05  WS-PAGE-CNT          PIC 9(5)   COMP VALUE ZERO.
020000     05  WS-LINE-CNT          PIC 9(5)   COMP VALUE ZERO.
020010     05  WX-SAVE-CUST-ID      PIC X(24).
020020     05  WX-OVERDUE-CNT       PIC 9(03) COMP VALUE ZERO.
020030     05  WX-ACTIVE-FOUND-SW   PIC X      VALUE 'N'.
020035         88  WX-ACTIVE-FOUND          VALUE 'Y'.
020040     05  WX-ELIGIBLE-SW       PIC X      VALUE 'N'.
020050         88  WX-IS-ELIGIBLE           VALUE 'Y'.
020060     05  WX-UPDATED-SW        PIC X      VALUE 'N'.
020070         88  WX-FIELD-UPDATED         VALUE 'Y'.
020075*
020080*    2004-04-19 LTW  TKT-0305  WS-LOOKUP-CREDIT-NO IS THE ONE
020081*    COMMON SEARCH KEY USED BY 615-FIND-CREDIT-ENTRY; CALLERS
020082*    MOVE THE NUMBER THEY ARE LOOKING FOR HERE FIRST - EITHER THE
020083*    TRANSACTION'S OWN TX-CREDIT-NUMBER OR A FRESHLY GENERATED
020084*    CANDIDATE NUMBER FROM 412-GENERATE-CREDIT-NUMBER BELOW.
020085*
020086     05  WS-LOOKUP-CREDIT-NO  PIC X(10).
020087     05  WS-CR-SEQ            PIC 9(04)  COMP VALUE ZERO.
020088     05  WS-SEQ-DISPLAY       PIC 9(04).
020100*
020200*    REPORT LINES - 132 PRINT POSITIONS.  ONE GROUP PER LINE
020300*    TYPE, EACH CARRYING A FILLER PAD TO THE FULL PRINT WIDTH.
020400*
020500 01  WS-HEADING-LINE-1.
020600     05  FILLER               PIC X(01)  VALUE SPACE.
020700     05  FILLER               PIC X(42)
020800             VALUE 'CREDBAT  -  CREDIT SERVICING CONTROL RUN'.
020900     05  FILLER               PIC X(10)  VALUE '  RUN DATE'.
021000     05  HL1-RUN-DATE         PIC X(10)  VALUE SPACE.
021100     05  FILLER               PIC X(10)  VALUE '  PAGE NO.'.
021200     05  HL1-PAGE-NO          PIC ZZZZ9.
021300     05  FILLER               PIC X(54)  VALUE SPACE.
021400*
021500 01  WS-HEADING-LINE-2.
021600     05  FILLER               PIC X(01)  VALUE SPACE.
021700     05  FILLER               PIC X(10)  VALUE 'TXN CODE'.
021800     05  FILLER               PIC X(12)  VALUE 'CREDIT NO.'.
021900     05  FILLER               PIC X(26)  VALUE 'CUSTOMER ID'.
022000     05  FILLER               PIC X(18)  VALUE 'ORIG/PMT/BAL/DUE'.
022100     05  FILLER               PIC X(10)  VALUE 'PD/TOT/PCT'.
022200     05  FILLER               PIC X(01)  VALUE SPACE.
022300     05  FILLER               PIC X(28)  VALUE 'OVD/STATUS/ACT/DISP'.
022400     05  FILLER               PIC X(26)  VALUE SPACE.
022500*
022610*    2004-04-19 LTW  TKT-0305  BALANCE LINE NOW CARRIES THE FULL
022620*    STATEMENT (ORIGINAL AMOUNT, MONTHLY PAYMENT, PAID/TOTAL
022630*    INSTALLMENTS, PAYMENT-PROGRESS PERCENT, STATUS AND OVERDUE
022640*    DAYS) RATHER THAN JUST THE RUNNING BALANCE.
022645*    2004-04-26 LTW  TKT-0318  BALANCE LINE WAS STILL SHORT FOUR
022646*    FIELDS THE STATEMENT RULE NAMES OUTRIGHT - NEXT DUE DATE,
022647*    REMAINING INSTALLMENTS, THE OVERDUE Y/N FLAG AND THE ACTIVE
022648*    FLAG.  ADDED ALL FOUR; CUSTOMER-ID, THE TWO AMOUNT FIELDS
022649*    AND DISPOSITION NARROWED TO HOLD THE LINE AT 132 BYTES.
022650*
022660 01  WS-BL-DETAIL-LINE.
022700     05  FILLER               PIC X(01)  VALUE SPACE.
022800     05  BD-TXN-CODE          PIC X(08)  VALUE SPACE.
022810     05  FILLER               PIC X(01)  VALUE SPACE.
022900     05  BD-CREDIT-NUMBER     PIC X(10)  VALUE SPACE.
022910     05  FILLER               PIC X(01)  VALUE SPACE.
023000     05  BD-CUSTOMER-ID       PIC X(15)  VALUE SPACE.
023010     05  FILLER               PIC X(01)  VALUE SPACE.
023020     05  BD-ORIGINAL-AMT      PIC Z,ZZZ,ZZ9.99-.
023030     05  FILLER               PIC X(01)  VALUE SPACE.
023040     05  BD-MONTHLY-PMT       PIC ZZZ,ZZ9.99-.
023050     05  FILLER               PIC X(01)  VALUE SPACE.
023100     05  BD-BALANCE           PIC Z,ZZZ,ZZ9.99-.
023110     05  FILLER               PIC X(01)  VALUE SPACE.
023120     05  BD-NEXT-DUE-DATE     PIC X(10)  VALUE SPACE.
023130     05  FILLER               PIC X(01)  VALUE SPACE.
023300     05  BD-PAID-INST         PIC ZZ9    VALUE SPACE.
023310     05  FILLER               PIC X(01)  VALUE SPACE.
023320     05  BD-TOTAL-INST        PIC ZZ9    VALUE SPACE.
023325     05  FILLER               PIC X(01)  VALUE SPACE.
023327     05  BD-REMAIN-INST       PIC ZZ9    VALUE SPACE.
023330     05  FILLER               PIC X(01)  VALUE SPACE.
023340     05  BD-PROGRESS-PCT      PIC ZZ9.99 VALUE SPACE.
023350     05  FILLER               PIC X(01)  VALUE SPACE.
023355     05  BD-OVERDUE-FLAG      PIC X(01)  VALUE SPACE.
023357     05  FILLER               PIC X(01)  VALUE SPACE.
023360     05  BD-STATUS            PIC X(07)  VALUE SPACE.
023370     05  FILLER               PIC X(01)  VALUE SPACE.
023380     05  BD-OVERDUE-DAYS      PIC ZZZ9   VALUE SPACE.
023385     05  FILLER               PIC X(01)  VALUE SPACE.
023387     05  BD-ACTIVE-FLAG       PIC X(01)  VALUE SPACE.
023390     05  FILLER               PIC X(01)  VALUE SPACE.
023500     05  BD-DISPOSITION       PIC X(08)  VALUE SPACE.
023700*
023710*    2004-04-19 LTW  TKT-0305  ED-OVERDUE-CNT ADDED - COUNT OF
023720*    THE CUSTOMER'S OVERDUE CREDITS, NOT JUST THE Y/N FLAG.
023730*
023800 01  WS-EL-DETAIL-LINE.
023900     05  FILLER               PIC X(01)  VALUE SPACE.
024000     05  ED-TXN-CODE          PIC X(10)  VALUE SPACE.
024100     05  FILLER               PIC X(08)  VALUE SPACE.
024200     05  ED-CUSTOMER-ID       PIC X(26)  VALUE SPACE.
024300     05  ED-ELIGIBLE          PIC X(18)  VALUE SPACE.
024400     05  FILLER               PIC X(01)  VALUE SPACE.
024410     05  ED-OVERDUE-CNT       PIC ZZ9    VALUE SPACE.
024500     05  FILLER               PIC X(11)  VALUE SPACE.
024600     05  ED-DISPOSITION       PIC X(28)  VALUE SPACE.
024700     05  FILLER               PIC X(26)  VALUE SPACE.
024800*
024801*    2004-04-26 LTW  TKT-0318  ADDED WS-EL-REASON-LINE AND
024802*    WS-EL-OVERDUE-LINE SO A NOT-ELIGIBLE RESULT CAN REPORT THE
024803*    REASON TEXT AND LIST EACH OVERDUE CREDIT BY NUMBER, PRODUCT
024804*    TYPE, OVERDUE DAYS AND OVERDUE AMOUNT - NOT JUST A COUNT.
024805*
024810 01  WS-EL-REASON-LINE.
024815     05  FILLER               PIC X(11)  VALUE SPACE.
024820     05  ER-REASON-TEXT       PIC X(60)  VALUE SPACE.
024825     05  FILLER               PIC X(61)  VALUE SPACE.
024830*
024835 01  WS-EL-OVERDUE-LINE.
024840     05  FILLER               PIC X(01)  VALUE SPACE.
024845     05  EO-CAPTION           PIC X(10)  VALUE SPACE.
024850     05  FILLER               PIC X(01)  VALUE SPACE.
024855     05  EO-CREDIT-NUMBER     PIC X(10)  VALUE SPACE.
024860     05  FILLER               PIC X(01)  VALUE SPACE.
024865     05  EO-PRODUCT-TYPE      PIC X(08)  VALUE SPACE.
024870     05  FILLER               PIC X(01)  VALUE SPACE.
024875     05  EO-OVERDUE-DAYS      PIC ZZZ9   VALUE SPACE.
024880     05  FILLER               PIC X(01)  VALUE SPACE.
024885     05  EO-OVERDUE-AMT       PIC Z,ZZZ,ZZ9.99-.
024890     05  FILLER               PIC X(82)  VALUE SPACE.
024895*
024900 01  WS-REJECT-LINE.
025000     05  FILLER               PIC X(01)  VALUE SPACE.
025100     05  RL-TXN-CODE          PIC X(10)  VALUE SPACE.
025200     05  RL-CREDIT-NUMBER     PIC X(12)  VALUE SPACE.
025300     05  RL-CUSTOMER-ID       PIC X(26)  VALUE SPACE.
025400     05  FILLER               PIC X(18)  VALUE SPACE.
025500     05  FILLER               PIC X(10)  VALUE SPACE.
025600     05  FILLER               PIC X(01)  VALUE SPACE.
025700     05  RL-REASON            PIC X(28)  VALUE SPACE.
025800     05  FILLER               PIC X(26)  VALUE SPACE.
025900*
025910*    2004-04-19 LTW  TKT-0311  ADDED TL-AMT-VALUE SO THE CONTROL
025920*    TOTALS CAN PRINT A MONEY-EDITED FIGURE (TOTAL PAYMENT AMOUNT
025930*    APPLIED) ALONGSIDE THE PLAIN TRANSACTION-COUNT TOTALS THAT
025940*    TL-VALUE CARRIES.
025950*
026000 01  WS-TOTALS-LINE.
026100     05  FILLER               PIC X(01)  VALUE SPACE.
026200     05  TL-CAPTION           PIC X(38)  VALUE SPACE.
026300     05  TL-VALUE             PIC ZZZ,ZZ9.
026310     05  FILLER               PIC X(01)  VALUE SPACE.
026320     05  TL-AMT-VALUE         PIC Z,ZZZ,ZZZ,ZZ9.99-.
026330     05  FILLER               PIC X(68)  VALUE SPACE.
026500*
026600 PROCEDURE DIVISION.
026700*
026800 000-MAIN-CONTROL.
026900     PERFORM 100-INITIALIZE
027000     PERFORM 200-LOAD-CUSTOMER-TABLE
027100     PERFORM 300-LOAD-MASTER-TABLE
027200     PERFORM 400-PROCESS-TRANSACTIONS THRU 400-EXIT
027300         UNTIL WS-TRAN-EOF
027400     PERFORM 800-WRITE-MASTER-TABLE
027500     PERFORM 900-WRITE-CONTROL-TOTALS
027600     PERFORM 990-CLOSE-FILES
027700     STOP RUN.
027800*
027900 100-INITIALIZE.
028000*    1998-11-02 TJK  DATE WORK AREA NOW SUPPLIED BY JCL PARM ON
028100*    UPSI-0 SHOPS; DEFAULTED HERE FOR STAND-ALONE TEST RUNS.
028200     MOVE '1989-06-14' TO WS-TODAY-CCYYMMDD
028400     MOVE ZERO TO WS-PAGE-CNT
028500     MOVE ZERO TO WS-LINE-CNT
028600     OPEN INPUT  CREDIT-MASTER-IN
028700               CUSTOMER-FILE
028800               TRANSACTION-FILE
028900          OUTPUT CREDIT-MASTER-OUT
029000               PAYMENT-RESULTS
029100               REPORT-FILE
029200     IF NOT WS-CRMSI-OK OR NOT WS-CUST-OK
029300         MOVE 'CREDIT MASTER OR CUSTOMER FILE OPEN ERROR'
029400                                      TO CW-ERROR-MESSAGE
029500         MOVE '100-INITIALIZE'        TO CW-ERR-PARA
029600         PERFORM Z0900-ERROR-ROUTINE
029700         GO TO 995-ABORT-RUN.
029800     READ TRANSACTION-FILE
029810         AT END SET CW-TRANS-EOF TO TRUE.
029900*
030000 200-LOAD-CUSTOMER-TABLE.
030100     PERFORM 210-READ-ONE-CUSTOMER
030200         UNTIL WS-CUST-EOF.
030300*
030400 210-READ-ONE-CUSTOMER.
030500     READ CUSTOMER-FILE
030600         AT END SET CW-CUSTOMER-EOF TO TRUE
030700         NOT AT END PERFORM 220-STORE-CUSTOMER-ENTRY
030800     END-READ.
030900*
031000 220-STORE-CUSTOMER-ENTRY.
031100     ADD 1 TO WS-CUST-CNT
031200     SET WC-IDX TO WS-CUST-CNT
031300     MOVE CU-CUSTOMER-ID TO WU-CUSTOMER-ID (WC-IDX)
031400     MOVE CUST-REC       TO WU-CUSTOMER-REC (WC-IDX).
031500*
031600 300-LOAD-MASTER-TABLE.
031700     PERFORM 310-READ-ONE-CREDIT
031800         UNTIL WS-CRMSI-EOF.
031900*
032000 310-READ-ONE-CREDIT.
032100     READ CREDIT-MASTER-IN
032200         AT END SET WS-CRMSI-EOF TO TRUE
032300         NOT AT END PERFORM 320-STORE-CREDIT-ENTRY
032400     END-READ.
032500*
032600 320-STORE-CREDIT-ENTRY.
032700     ADD 1 TO WS-MASTER-CNT
032800     SET WM-IDX TO WS-MASTER-CNT
032900     MOVE CR-CREDIT-NUMBER TO WT-CREDIT-NUMBER (WM-IDX)
033000     MOVE CREDIT-REC       TO WT-CREDIT-REC (WM-IDX)
033100     MOVE 'N'              TO WT-DELETED-SW (WM-IDX).
033200*
033300 400-PROCESS-TRANSACTIONS.
033400     ADD 1 TO CW-TXN-READ-CNT
033500     MOVE 'Y' TO CW-ACCEPTED-SW
033600     MOVE SPACE TO CW-ERROR-CODE CW-ERROR-MESSAGE
033700     EVALUATE TRUE
033800         WHEN TX-IS-CREATE      PERFORM 410-PROCESS-CREATE
033900         WHEN TX-IS-PAYMENT     PERFORM 420-PROCESS-PAYMENT
034000         WHEN TX-IS-UPDATE      PERFORM 430-PROCESS-UPDATE
034100         WHEN TX-IS-ACTIVATE    PERFORM 440-PROCESS-ACTIVATE
034200         WHEN TX-IS-DEACTIVATE  PERFORM 445-PROCESS-DEACTIVATE
034300         WHEN TX-IS-DELETE      PERFORM 450-PROCESS-DELETE
034400         WHEN TX-IS-BALANCE     PERFORM 460-PROCESS-BALANCE
034500         WHEN TX-IS-ELIGIBILITY PERFORM 470-PROCESS-ELIGIBLTY
034600         WHEN OTHER
034700             MOVE 'N' TO CW-ACCEPTED-SW
034800             MOVE 'UNKNOWN-TXN-CODE'     TO CW-ERROR-CODE
034900             MOVE 'TRANSACTION CODE NOT RECOGNIZED'
035000                                         TO CW-ERROR-MESSAGE
035100     END-EVALUATE
035200     IF CW-ACCEPTED
035300         ADD 1 TO CW-TXN-ACCEPT-CNT
035400     ELSE
035500         ADD 1 TO CW-TXN-REJECT-CNT
035600         PERFORM 990-TALLY-REJECT-REASON
035700     END-IF
035800     READ TRANSACTION-FILE
035900         AT END SET CW-TRANS-EOF TO TRUE
036000     END-READ.
036100 400-EXIT.
036200     EXIT.
036300*
036400*****************************************************************
036500*   410  -  CREATE A NEW CREDIT ACCOUNT (TX-CODE = 'CR')        *
036600*****************************************************************
036700 410-PROCESS-CREATE.
036750     PERFORM 405-CHECK-CREDIT-LIMIT
036800     IF CW-ACCEPTED
036810         PERFORM 411-CHECK-CUSTOMER-EXISTS
036820     END-IF
036825*    2004-05-03 LTW  TKT-0322  THIS CHAIN HAD NO ACCESS CHECK AT
036826*    ALL - A CR TRANSACTION MUST BE REQUESTED BY THE OWNING
036827*    CUSTOMER OR AN ADMIN, THE SAME AS EVERY OTHER TRANSACTION
036828*    CODE.  CHECKED RIGHT AFTER THE CUSTOMER IS CONFIRMED TO
036829*    EXIST, AHEAD OF THE COSTLIER TABLE-SCAN GATES BELOW.
036830     IF CW-ACCEPTED
036840         PERFORM 406-CHECK-ACCESS
036850     END-IF
036900     IF CW-ACCEPTED
037000         PERFORM 415-CHECK-PERSONAL-LIMIT
037100     END-IF
037110     IF CW-ACCEPTED
037120         PERFORM 418-CHECK-OVERDUE-GATE
037130     END-IF
037140     IF CW-ACCEPTED
037150         PERFORM 412-GENERATE-CREDIT-NUMBER
037160     END-IF
037200     IF CW-ACCEPTED
037300         PERFORM 413-BUILD-NEW-CREDIT
037400         PERFORM 414-STORE-NEW-CREDIT
037500         ADD 1 TO CW-CREDITS-CREATED-CNT
037600     END-IF
037700     PERFORM 480-WRITE-REPORT-LINE.
037800*
037810*    1994-02-08 RJP  TKT-0211  CREDIT LIMIT (CARRIED ON TX-AMOUNT
037820*    FOR A CR TRANSACTION) MUST BE GREATER THAN ZERO.
037830*
037840 405-CHECK-CREDIT-LIMIT.
037850     IF TX-AMOUNT NOT > ZERO
037860         MOVE 'N' TO CW-ACCEPTED-SW
037870         MOVE 'INVALID-AMOUNT' TO CW-ERROR-CODE
037880         MOVE 'CREDIT LIMIT MUST BE GREATER THAN ZERO'
037890                                       TO CW-ERROR-MESSAGE
037895     END-IF.
037896*
037900 411-CHECK-CUSTOMER-EXISTS.
038000     PERFORM 610-FIND-CUSTOMER-ENTRY
038100     IF NOT CW-FOUND
038200         MOVE 'N' TO CW-ACCEPTED-SW
038300         MOVE 'CUSTOMER-NOT-FOUND' TO CW-ERROR-CODE
038400         MOVE 'CUSTOMER ID NOT ON FILE' TO CW-ERROR-MESSAGE
038500     END-IF.
038600*
038610*    1994-02-08 RJP  TKT-0211  A PERSONAL CUSTOMER MAY HOLD AT
038620*    MOST ONE ACTIVE, NOT-YET-FULLY-PAID CREDIT AT A TIME.
038630*    ENTERPRISE CUSTOMERS CARRY NO SUCH LIMIT.
038640*
038650 415-CHECK-PERSONAL-LIMIT.
038660     IF CU-TYPE-PERSONAL
038670         MOVE TX-CUSTOMER-ID TO WX-SAVE-CUST-ID
038680         SET WM-IDX TO 1
038690         MOVE 'N' TO WX-ACTIVE-FOUND-SW
038700         PERFORM 416-SCAN-FOR-ACTIVE-CREDIT
038710             UNTIL WM-IDX > WS-MASTER-CNT
038720         IF WX-ACTIVE-FOUND
038730             MOVE 'N' TO CW-ACCEPTED-SW
038740             MOVE 'PERSON-ALREADY-HAS-CREDIT' TO CW-ERROR-CODE
038750             MOVE 'PERSONAL CUSTOMER ALREADY HAS AN ACTIVE CREDIT'
038760                                           TO CW-ERROR-MESSAGE
038770         END-IF
038780     END-IF.
038790*
038791*    2004-05-03 LTW  TKT-0322  NO CREDIT RECORD EXISTS YET FOR A
038792*    CR TRANSACTION, SO THE OWNER TEST COMPARES AGAINST
038793*    TX-CUSTOMER-ID (THE CUSTOMER THE NEW CREDIT WILL BELONG TO)
038794*    RATHER THAN CR-CUSTOMER-ID, THE WAY 421-CHECK-ACCESS AND THE
038795*    OTHER MAINTENANCE GATES DO ONCE A CREDIT IS ON FILE.
038796*
038797 406-CHECK-ACCESS.
038798     IF NOT TX-REQ-IS-ADMIN
038799         AND TX-REQ-CUSTOMER-ID NOT = TX-CUSTOMER-ID
038801         MOVE 'N' TO CW-ACCEPTED-SW
038802         MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
038803         MOVE 'REQUESTOR NOT OWNER OR ADMIN' TO CW-ERROR-MESSAGE
038804     END-IF.
038805*
038809 416-SCAN-FOR-ACTIVE-CREDIT.
038810     IF NOT WT-IS-DELETED (WM-IDX)
038820         AND WT-CREDIT-REC (WM-IDX) (35:24) = WX-SAVE-CUST-ID
038830         AND WT-CREDIT-REC (WM-IDX) (160:8) = 'ACTIVE  '
038840         MOVE 'Y' TO WX-ACTIVE-FOUND-SW
038850     END-IF
038860     SET WM-IDX UP BY 1.
038870*
038880*    OVERDUE-DEBT GATE (TKT-0211) - CUSTOMER MUST BE CARD-
038890*    ELIGIBLE AND MUST CARRY NO OVERDUE CREDIT, PERSONAL OR
038900*    ENTERPRISE ALIKE.  A BLANK OR UNREADABLE CARD-ELIGIBLE FLAG
038910*    FALLS THROUGH CU-CARD-IS-ELIGIBLE AS NOT-ELIGIBLE, THE
038915*    CONSERVATIVE DEFAULT.
038920*
038930 418-CHECK-OVERDUE-GATE.
038940     IF NOT CU-CARD-IS-ELIGIBLE
038950         MOVE 'N' TO CW-ACCEPTED-SW
038960         MOVE 'CUSTOMER-HAS-OVERDUE-DEBT' TO CW-ERROR-CODE
038970         MOVE 'CUSTOMER IS NOT CARD-ELIGIBLE' TO CW-ERROR-MESSAGE
038980     ELSE
038990         MOVE TX-CUSTOMER-ID TO WX-SAVE-CUST-ID
039000         SET WM-IDX TO 1
039010         MOVE ZERO TO WX-OVERDUE-CNT
039020         PERFORM 610-SCAN-ONE-CREDIT
039030             UNTIL WM-IDX > WS-MASTER-CNT
039040         IF WX-OVERDUE-CNT > ZERO
039050             MOVE 'N' TO CW-ACCEPTED-SW
039060             MOVE 'CUSTOMER-HAS-OVERDUE-DEBT' TO CW-ERROR-CODE
039070             MOVE 'CUSTOMER HAS AN OVERDUE CREDIT ON FILE'
039080                                           TO CW-ERROR-MESSAGE
039090         END-IF
039100     END-IF.
039130*
039140*    2004-04-19 LTW  TKT-0305  CREDIT NUMBER IS NOW SYSTEM-
039150*    GENERATED ('CR-' PLUS 4 DIGITS) RATHER THAN SUPPLIED ON THE
039160*    TRANSACTION; WS-CR-SEQ IS RETRIED UNTIL THE CANDIDATE IS NOT
039170*    ALREADY ON THE MASTER TABLE.
039180*
039190 412-GENERATE-CREDIT-NUMBER.
039200     MOVE 'Y' TO CW-FOUND-SW
039210     PERFORM 419-BUILD-CANDIDATE-NUMBER
039220         UNTIL NOT CW-FOUND
039230     MOVE WS-LOOKUP-CREDIT-NO TO TX-CREDIT-NUMBER.
039240*
039250 419-BUILD-CANDIDATE-NUMBER.
039260     ADD 1 TO WS-CR-SEQ
039270     IF WS-CR-SEQ > 9999
039280         MOVE 1 TO WS-CR-SEQ
039290     END-IF
039300     MOVE WS-CR-SEQ TO WS-SEQ-DISPLAY
039305     MOVE SPACE TO WS-LOOKUP-CREDIT-NO
039310     STRING 'CR-' WS-SEQ-DISPLAY DELIMITED BY SIZE
039320             INTO WS-LOOKUP-CREDIT-NO
039330     PERFORM 615-FIND-CREDIT-ENTRY.
039340*
039500 413-BUILD-NEW-CREDIT.
039600     MOVE SPACE TO CREDIT-REC
039700     MOVE TX-CREDIT-NUMBER   TO CR-ID
039800     MOVE TX-CREDIT-NUMBER   TO CR-CREDIT-NUMBER
039900     MOVE TX-CUSTOMER-ID     TO CR-CUSTOMER-ID
040000     IF CU-TYPE-ENTERPRISE
040100         MOVE 'ENTERPRISE'   TO CR-TYPE
040200     ELSE
040300         MOVE 'PERSONAL'     TO CR-TYPE
040400     END-IF
040500     MOVE TX-AMOUNT          TO CR-CREDIT-LIMIT
040600     MOVE TX-AMOUNT          TO CR-AVAILABLE-CREDIT
040700     MOVE TX-AMOUNT          TO CR-ORIGINAL-AMOUNT
040800     MOVE ZERO               TO CR-CURRENT-BALANCE
040900     MOVE TX-TOTAL-INSTALLMENTS TO CR-TOTAL-INSTALLMENTS
041000     MOVE ZERO               TO CR-PAID-INSTALLMENTS
041100     IF TX-TOTAL-INSTALLMENTS > ZERO
041200         COMPUTE CR-MONTHLY-PAYMENT ROUNDED =
041300                 TX-AMOUNT / TX-TOTAL-INSTALLMENTS
041400     ELSE
041500         MOVE ZERO TO CR-MONTHLY-PAYMENT
041600     END-IF
041700     PERFORM 960-ADVANCE-ONE-MONTH
041800     MOVE 'N'                TO CR-OVERDUE-FLAG
041900     MOVE ZERO               TO CR-OVERDUE-DAYS
042000     MOVE 'ACTIVE'           TO CR-STATUS
042100     MOVE 'Y'                TO CR-ACTIVE-FLAG
042200     MOVE TX-PROCESS-DATE    TO CR-CREATED-AT
042300     MOVE TX-PROCESS-DATE    TO CR-UPDATED-AT.
042400*
042500 414-STORE-NEW-CREDIT.
042600     ADD 1 TO WS-MASTER-CNT
042700     SET WM-IDX TO WS-MASTER-CNT
042800     MOVE CR-CREDIT-NUMBER TO WT-CREDIT-NUMBER (WM-IDX)
042900     MOVE CREDIT-REC       TO WT-CREDIT-REC (WM-IDX)
043000     MOVE 'N'              TO WT-DELETED-SW (WM-IDX).
043010*
043020*    2003-10-09 LTW  417 REWRITES THE MASTER TABLE ENTRY THE
043030*    CREDIT WAS FOUND AT (WM-SRCH-IDX) IN PLACE.  414 ABOVE IS
043040*    FOR NEW-CREDIT CREATION ONLY, WHERE NO ENTRY YET EXISTS.
043050*
043060 417-UPDATE-EXISTING-CREDIT.
043065     MOVE CR-CREDIT-NUMBER TO WT-CREDIT-NUMBER (WM-SRCH-IDX)
043070     MOVE CREDIT-REC       TO WT-CREDIT-REC (WM-SRCH-IDX).
043100*
043200*****************************************************************
043300*   420  -  POST AN INSTALLMENT PAYMENT (TX-CODE = 'PY')        *
043400*****************************************************************
043410*    2004-04-19 LTW  TKT-0305  VALIDATION ORDER AND ERROR CODES
043420*    REALIGNED TO MATCH THE SERVICING ENGINE EXACTLY: NOT-FOUND,
043430*    INACTIVE, INVALID-AMOUNT, ALREADY-PAID, INSUFFICIENT-
043440*    PAYMENT.  ACCESS IS CHECKED AS SOON AS THE RECORD IS FOUND,
043450*    AHEAD OF THE REMAINING FOUR CHECKS.  OVERDUE STATUS IS
043455*    REFRESHED RIGHT AFTER THE RECORD IS LOADED, AHEAD OF EVERY
043457*    CHECK, SO A PAYMENT NEVER POSTS AGAINST A STALE STATUS.
043460*
043500 420-PROCESS-PAYMENT.
043600     MOVE SPACE TO PAYRES-REC
043700     MOVE TX-CREDIT-NUMBER TO PR-CREDIT-NUMBER
043750     MOVE TX-CREDIT-NUMBER TO WS-LOOKUP-CREDIT-NO
043800     PERFORM 615-FIND-CREDIT-ENTRY
043900     IF NOT CW-FOUND
044000         MOVE 'N' TO CW-ACCEPTED-SW
044100         MOVE 'CREDIT-NOT-FOUND'  TO CW-ERROR-CODE
044200         MOVE 'CREDIT NUMBER NOT ON FILE' TO CW-ERROR-MESSAGE
044300     ELSE
044400         MOVE WT-CREDIT-REC (WM-SRCH-IDX) TO CREDIT-REC
044450         PERFORM 465-REFRESH-OVERDUE-STATUS
044500         PERFORM 421-CHECK-ACCESS
044600     END-IF
044700     IF CW-ACCEPTED AND CR-IS-INACTIVE
044800         MOVE 'N' TO CW-ACCEPTED-SW
044900         MOVE 'CREDIT-INACTIVE'   TO CW-ERROR-CODE
045000         MOVE 'CREDIT IS NOT ACTIVE' TO CW-ERROR-MESSAGE
045100     END-IF
045150     IF CW-ACCEPTED AND TX-AMOUNT NOT > ZERO
045160         MOVE 'N' TO CW-ACCEPTED-SW
045170         MOVE 'INVALID-AMOUNT' TO CW-ERROR-CODE
045180         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
045190                                       TO CW-ERROR-MESSAGE
045195     END-IF
045200     IF CW-ACCEPTED AND CR-PAID-INSTALLMENTS
045800                            NOT < CR-TOTAL-INSTALLMENTS
045900         MOVE 'N' TO CW-ACCEPTED-SW
046000         MOVE 'CREDIT-ALREADY-PAID' TO CW-ERROR-CODE
046100         MOVE 'NO INSTALLMENTS REMAIN TO BE PAID'
046200                                       TO CW-ERROR-MESSAGE
046300     END-IF
046400     IF CW-ACCEPTED AND TX-AMOUNT < CR-MONTHLY-PAYMENT
046500         MOVE 'N' TO CW-ACCEPTED-SW
046600         MOVE 'INSUFFICIENT-PAYMENT' TO CW-ERROR-CODE
046700         MOVE 'PAYMENT AMOUNT IS LESS THAN MONTHLY PAYMENT'
046800                                       TO CW-ERROR-MESSAGE
046900     END-IF
047000     IF CW-ACCEPTED
047100         PERFORM 422-POST-PAYMENT
047200     ELSE
047300         PERFORM 423-BUILD-FAILED-RESULT
047400     END-IF
047500     WRITE PAYRES-REC
047600     PERFORM 480-WRITE-REPORT-LINE.
047700*
047800 421-CHECK-ACCESS.
047900     PERFORM 630-RESOLVE-ACCESS-OWNER
048000     IF NOT TX-REQ-IS-ADMIN
048100         AND TX-REQ-CUSTOMER-ID NOT = CR-CUSTOMER-ID
048200         MOVE 'N' TO CW-ACCEPTED-SW
048300         MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
048400         MOVE 'REQUESTOR NOT OWNER OR ADMIN' TO CW-ERROR-MESSAGE
048500     END-IF.
048600*
048610*    2004-04-19 LTW  TKT-0305  ONE INSTALLMENT IS ALWAYS POSTED
048620*    AT CR-MONTHLY-PAYMENT REGARDLESS OF WHAT WAS TENDERED ON
048630*    TX-AMOUNT; THE BALANCE IS FLOORED AT ZERO AND THE OVERDUE
048640*    MARKERS ARE ALWAYS CLEARED BY A SUCCESSFUL PAYMENT.
048650*
048700 422-POST-PAYMENT.
048800     COMPUTE WS-NEW-BALANCE ROUNDED =
048810             CR-CURRENT-BALANCE - CR-MONTHLY-PAYMENT
048820     IF WS-NEW-BALANCE < ZERO
048830         MOVE ZERO TO WS-NEW-BALANCE
048840     END-IF
048900     ADD 1 TO CR-PAID-INSTALLMENTS
049000     MOVE WS-NEW-BALANCE      TO CR-CURRENT-BALANCE
049010     MOVE 'N'                 TO CR-OVERDUE-FLAG
049020     MOVE ZERO                TO CR-OVERDUE-DAYS
049100     IF CR-PAID-INSTALLMENTS NOT < CR-TOTAL-INSTALLMENTS
049200         MOVE 'PAID'          TO CR-STATUS
049300         MOVE ZERO            TO CR-CURRENT-BALANCE
049400     ELSE
049410         MOVE 'ACTIVE'        TO CR-STATUS
049500         PERFORM 960-ADVANCE-ONE-MONTH
049600     END-IF
049700     MOVE TX-PROCESS-DATE     TO CR-UPDATED-AT
049800     PERFORM 417-UPDATE-EXISTING-CREDIT
049900     ADD 1 TO CW-PAYMENTS-POSTED-CNT
050000     ADD CR-MONTHLY-PAYMENT TO CW-PAYMENT-AMT-TOTAL
050100     IF CR-STATUS-PAID
050200         ADD 1 TO CW-CREDITS-PAID-CNT
050300     END-IF
050400     MOVE 'Y'                 TO PR-SUCCESS-FLAG
050500     MOVE TX-AMOUNT           TO PR-REQUESTED-AMOUNT
050600     MOVE CR-MONTHLY-PAYMENT  TO PR-ACTUAL-AMOUNT
050700     MOVE CR-CURRENT-BALANCE  TO PR-REMAINING-BALANCE
050800     MOVE CR-PAID-INSTALLMENTS TO PR-PAID-INSTALLMENTS
050900     COMPUTE WS-REM-INST = CR-TOTAL-INSTALLMENTS
051000                          - CR-PAID-INSTALLMENTS
051100     MOVE WS-REM-INST         TO PR-REMAINING-INSTALLMNT
051200     MOVE SPACE               TO PR-ERROR-CODE PR-ERROR-MESSAGE.
051300*
051400 423-BUILD-FAILED-RESULT.
051500     MOVE 'N'                 TO PR-SUCCESS-FLAG
051600     MOVE TX-AMOUNT           TO PR-REQUESTED-AMOUNT
051700     MOVE ZERO                TO PR-ACTUAL-AMOUNT
051800     MOVE CR-CURRENT-BALANCE  TO PR-REMAINING-BALANCE
051900     MOVE CR-PAID-INSTALLMENTS TO PR-PAID-INSTALLMENTS
052000     COMPUTE WS-REM-INST = CR-TOTAL-INSTALLMENTS
052100                          - CR-PAID-INSTALLMENTS
052200     MOVE WS-REM-INST         TO PR-REMAINING-INSTALLMNT
052300     MOVE CW-ERROR-CODE       TO PR-ERROR-CODE
052400     MOVE CW-ERROR-MESSAGE    TO PR-ERROR-MESSAGE.
052500*
052600*****************************************************************
052700*   430  -  CREDIT MAINTENANCE UPDATE (TX-CODE = 'UP')          *
052800*****************************************************************
052810*    2004-04-19 LTW  TKT-0305  UP NOW MAINTAINS ALL FIVE FIELDS
052820*    THE SERVICING ENGINE ALLOWS - CREDIT NUMBER, CUSTOMER ID,
052830*    CREDIT LIMIT, AVAILABLE CREDIT, ACTIVE FLAG - EACH ONLY
052840*    WHEN THE MATCHING TX-NEW-* FIELD IS SUPPLIED (NON-BLANK OR
052850*    NON-ZERO); UPDATED-AT MOVES ONLY WHEN SOMETHING CHANGED.
052855*    OVERDUE STATUS IS REFRESHED AS SOON AS THE RECORD IS LOADED,
052857*    AHEAD OF THE ACCESS CHECK AND THE FIELD MAINTENANCE BELOW.
052860*
052900 430-PROCESS-UPDATE.
052950     MOVE TX-CREDIT-NUMBER TO WS-LOOKUP-CREDIT-NO
053000     PERFORM 615-FIND-CREDIT-ENTRY
053100     IF NOT CW-FOUND
053200         MOVE 'N' TO CW-ACCEPTED-SW
053300         MOVE 'CREDIT-NOT-FOUND' TO CW-ERROR-CODE
053400         MOVE 'CREDIT NUMBER NOT ON FILE' TO CW-ERROR-MESSAGE
053500     ELSE
053600         MOVE WT-CREDIT-REC (WM-SRCH-IDX) TO CREDIT-REC
053650         PERFORM 465-REFRESH-OVERDUE-STATUS
053700         PERFORM 630-RESOLVE-ACCESS-OWNER
053800         IF NOT TX-REQ-IS-ADMIN
053900             AND TX-REQ-CUSTOMER-ID NOT = CR-CUSTOMER-ID
054000             MOVE 'N' TO CW-ACCEPTED-SW
054100             MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
054200             MOVE 'REQUESTOR NOT OWNER OR ADMIN'
054300                                   TO CW-ERROR-MESSAGE
054400         END-IF
054500     END-IF
054510     IF CW-ACCEPTED
054520         MOVE 'N' TO WX-UPDATED-SW
054530         IF TX-NEW-CREDIT-NUMBER NOT = SPACE
054540             MOVE TX-NEW-CREDIT-NUMBER TO CR-CREDIT-NUMBER
054550             MOVE 'Y' TO WX-UPDATED-SW
054560         END-IF
054570         IF TX-NEW-CUSTOMER-ID NOT = SPACE
054580             MOVE TX-NEW-CUSTOMER-ID TO CR-CUSTOMER-ID
054590             MOVE 'Y' TO WX-UPDATED-SW
054600         END-IF
054610         IF TX-AMOUNT > ZERO
054620             MOVE TX-AMOUNT       TO CR-CREDIT-LIMIT
054630             MOVE 'Y' TO WX-UPDATED-SW
054640         END-IF
054650         IF TX-NEW-AVAILABLE-CREDIT > ZERO
054660             MOVE TX-NEW-AVAILABLE-CREDIT TO CR-AVAILABLE-CREDIT
054670             MOVE 'Y' TO WX-UPDATED-SW
054680         END-IF
054690         IF TX-NEW-ACTIVE-FLAG NOT = SPACE
054700             MOVE TX-NEW-ACTIVE-FLAG TO CR-ACTIVE-FLAG
054710             MOVE 'Y' TO WX-UPDATED-SW
054720         END-IF
054730         IF WX-FIELD-UPDATED
054740             MOVE TX-PROCESS-DATE TO CR-UPDATED-AT
054750             PERFORM 417-UPDATE-EXISTING-CREDIT
054760         END-IF
054770     END-IF
055400     PERFORM 480-WRITE-REPORT-LINE.
055500*
055600*****************************************************************
055700*   440/445  -  ACTIVATE / DEACTIVATE (TX-CODE = 'AC'/'DE')      *
055800*****************************************************************
055900 440-PROCESS-ACTIVATE.
056000     PERFORM 441-FIND-AND-AUTHORIZE
056100     IF CW-ACCEPTED
056200         MOVE 'Y' TO CR-ACTIVE-FLAG
056300         MOVE TX-PROCESS-DATE TO CR-UPDATED-AT
056400         PERFORM 417-UPDATE-EXISTING-CREDIT
056500     END-IF
056600     PERFORM 480-WRITE-REPORT-LINE.
056700*
056800 445-PROCESS-DEACTIVATE.
056900     PERFORM 441-FIND-AND-AUTHORIZE
057000     IF CW-ACCEPTED
057100         MOVE 'N' TO CR-ACTIVE-FLAG
057200         MOVE TX-PROCESS-DATE TO CR-UPDATED-AT
057300         PERFORM 417-UPDATE-EXISTING-CREDIT
057400     END-IF
057500     PERFORM 480-WRITE-REPORT-LINE.
057600*
057650*    2004-04-19 LTW  TKT-0305  RESTORED THE OWNER EXCEPTION THAT
057660*    WAS DROPPED FROM THIS GATE - AC/DE MUST ACCEPT THE CREDIT'S
057670*    OWNER ON TX-REQ-CUSTOMER-ID, NOT ADMIN ROLE ALONE, THE SAME
057680*    AS EVERY OTHER MAINTENANCE TRANSACTION.
057690*
057700 441-FIND-AND-AUTHORIZE.
057750     MOVE TX-CREDIT-NUMBER TO WS-LOOKUP-CREDIT-NO
057800     PERFORM 615-FIND-CREDIT-ENTRY
057900     IF NOT CW-FOUND
058000         MOVE 'N' TO CW-ACCEPTED-SW
058100         MOVE 'CREDIT-NOT-FOUND' TO CW-ERROR-CODE
058200         MOVE 'CREDIT NUMBER NOT ON FILE' TO CW-ERROR-MESSAGE
058300     ELSE
058400         MOVE WT-CREDIT-REC (WM-SRCH-IDX) TO CREDIT-REC
058450         PERFORM 465-REFRESH-OVERDUE-STATUS
058500         IF NOT TX-REQ-IS-ADMIN
058550             AND TX-REQ-CUSTOMER-ID NOT = CR-CUSTOMER-ID
058600             MOVE 'N' TO CW-ACCEPTED-SW
058700             MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
058750             MOVE 'REQUESTOR NOT OWNER OR ADMIN'
058760                                   TO CW-ERROR-MESSAGE
058900         END-IF
059000     END-IF.
059100*
059200*****************************************************************
059300*   450  -  DELETE A CREDIT ACCOUNT (TX-CODE = 'DL')             *
059400*****************************************************************
059410*    2004-04-19 LTW  TKT-0305  OVERDUE STATUS IS REFRESHED RIGHT
059420*    AFTER THE RECORD IS LOADED, AHEAD OF THE ACCESS CHECK, SO
059430*    THE MASTER IS NEVER REWRITTEN WITH A STALE STATUS.
059440*
059500 450-PROCESS-DELETE.
059550     MOVE TX-CREDIT-NUMBER TO WS-LOOKUP-CREDIT-NO
059600     PERFORM 615-FIND-CREDIT-ENTRY
059700     IF NOT CW-FOUND
059800         MOVE 'N' TO CW-ACCEPTED-SW
059900         MOVE 'CREDIT-NOT-FOUND' TO CW-ERROR-CODE
060000         MOVE 'CREDIT NUMBER NOT ON FILE' TO CW-ERROR-MESSAGE
060100     ELSE
060200         MOVE WT-CREDIT-REC (WM-SRCH-IDX) TO CREDIT-REC
060250         PERFORM 465-REFRESH-OVERDUE-STATUS
060300         IF NOT TX-REQ-IS-ADMIN
060400             AND TX-REQ-CUSTOMER-ID NOT = CR-CUSTOMER-ID
060500             MOVE 'N' TO CW-ACCEPTED-SW
060600             MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
060700             MOVE 'REQUESTOR NOT OWNER OR ADMIN'
060800                                   TO CW-ERROR-MESSAGE
060900         END-IF
061000     END-IF
061100     IF CW-ACCEPTED
061200         SET WT-IS-DELETED (WM-SRCH-IDX) TO TRUE
061300     END-IF
061400     PERFORM 480-WRITE-REPORT-LINE.
061500*
061600*****************************************************************
061700*   460  -  BALANCE INQUIRY (TX-CODE = 'BL')                     *
061800*****************************************************************
061900 460-PROCESS-BALANCE.
061950     MOVE TX-CREDIT-NUMBER TO WS-LOOKUP-CREDIT-NO
062000     PERFORM 615-FIND-CREDIT-ENTRY
062100     IF NOT CW-FOUND
062200         MOVE 'N' TO CW-ACCEPTED-SW
062300         MOVE 'CREDIT-NOT-FOUND' TO CW-ERROR-CODE
062400         MOVE 'CREDIT NUMBER NOT ON FILE' TO CW-ERROR-MESSAGE
062500     ELSE
062600         MOVE WT-CREDIT-REC (WM-SRCH-IDX) TO CREDIT-REC
062700         PERFORM 630-RESOLVE-ACCESS-OWNER
062800         IF NOT TX-REQ-IS-ADMIN
062900             AND TX-REQ-CUSTOMER-ID NOT = CR-CUSTOMER-ID
063000             MOVE 'N' TO CW-ACCEPTED-SW
063100             MOVE 'ACCESS-DENIED' TO CW-ERROR-CODE
063200             MOVE 'REQUESTOR NOT OWNER OR ADMIN'
063300                                   TO CW-ERROR-MESSAGE
063400         ELSE
063500             PERFORM 465-REFRESH-OVERDUE-STATUS
063600         END-IF
063700     END-IF
063800     PERFORM 480-WRITE-REPORT-LINE.
063900*
064000*    REFRESH OVERDUE STATUS AT INQUIRY TIME - COMPARES THE
064100*    CREDIT'S NEXT-DUE-DATE TO THE TRANSACTION PROCESS DATE
064200*    AND BRINGS CR-OVERDUE-FLAG/CR-OVERDUE-DAYS/CR-STATUS UP
064300*    TO DATE BEFORE THE BALANCE IS REPORTED.
064400*
064500 465-REFRESH-OVERDUE-STATUS.
064600     IF CR-STATUS-PAID
064700         GO TO 465-EXIT
064800     END-IF
064900     MOVE TX-PROCESS-DATE TO WS-TODAY-CCYYMMDD
065000     MOVE CR-NEXT-DUE-CCYY TO WS-DUE-CCYY
065010     MOVE CR-NEXT-DUE-MM   TO WS-DUE-MM
065020     MOVE CR-NEXT-DUE-DD   TO WS-DUE-DD
065100     PERFORM 950-DATE-TO-DAYNO
065200     IF WS-TODAY-DAYNO > WS-DUE-DAYNO
065300         MOVE 'Y' TO CR-OVERDUE-FLAG
065400         COMPUTE CR-OVERDUE-DAYS = WS-TODAY-DAYNO - WS-DUE-DAYNO
065500         MOVE 'OVERDUE' TO CR-STATUS
065600     ELSE
065700         MOVE 'N' TO CR-OVERDUE-FLAG
065800         MOVE ZERO TO CR-OVERDUE-DAYS
065900         MOVE 'ACTIVE' TO CR-STATUS
066000     END-IF
066200     PERFORM 417-UPDATE-EXISTING-CREDIT.
066300 465-EXIT.
066400     EXIT.
066500*
066600*****************************************************************
066700*   470  -  CUSTOMER ELIGIBILITY INQUIRY (TX-CODE = 'EL')        *
066800*****************************************************************
066900*    2004-04-19 LTW  TKT-0305  A CUSTOMER IS ELIGIBLE FOR A NEW
067000*    PRODUCT WHEN NONE OF ITS CREDITS ARE CURRENTLY OVERDUE,
067100*    PERSONAL OR ENTERPRISE ALIKE.  610-SCAN-ONE-CREDIT BRINGS
067150*    EACH OWNED CREDIT'S OVERDUE STATUS UP TO DATE AS IT GOES
067160*    (465-REFRESH-OVERDUE-STATUS) RATHER THAN TRUSTING WHATEVER
067170*    WAS LAST WRITTEN TO THE MASTER.
067180*    2004-05-03 LTW  TKT-0322  AN EL INQUIRY IS ACCESS-CHECKED
067190*    THE SAME AS ANY OTHER TRANSACTION - 406-CHECK-ACCESS ALREADY
067195*    TESTS TX-REQ-CUSTOMER-ID AGAINST TX-CUSTOMER-ID WITH NO
067197*    CREDIT RECORD INVOLVED, WHICH IS EXACTLY WHAT AN INQUIRY
067198*    AGAINST A CUSTOMER (NOT A SINGLE CREDIT) NEEDS.
067200*
067400 470-PROCESS-ELIGIBLTY.
067500     PERFORM 610-FIND-CUSTOMER-ENTRY
067600     IF NOT CW-FOUND
067700         MOVE 'N' TO CW-ACCEPTED-SW
067800         MOVE 'CUSTOMER-NOT-FOUND' TO CW-ERROR-CODE
067900         MOVE 'CUSTOMER ID NOT ON FILE' TO CW-ERROR-MESSAGE
068000         GO TO 470-EXIT
068100     END-IF
068110     PERFORM 406-CHECK-ACCESS
068120     IF NOT CW-ACCEPTED
068130         GO TO 470-EXIT
068140     END-IF
068200     MOVE TX-CUSTOMER-ID TO WX-SAVE-CUST-ID
068300     SET WM-IDX TO 1
068400     MOVE ZERO TO WX-OVERDUE-CNT
068500     PERFORM 610-SCAN-ONE-CREDIT
068600         UNTIL WM-IDX > WS-MASTER-CNT.
068610     IF WX-OVERDUE-CNT = ZERO
068630         MOVE 'Y' TO WX-ELIGIBLE-SW
068640     ELSE
068650         MOVE 'N' TO WX-ELIGIBLE-SW
068660     END-IF.
068700 470-EXIT.
068800     EXIT.
068900*
069000 480-WRITE-REPORT-LINE.
069100     IF CW-ACCEPTED
069200         PERFORM 481-WRITE-ACCEPT-LINE
069300     ELSE
069400         PERFORM 990-WRITE-REJECT-LINE
069500     END-IF.
069600*
069610*    2004-04-19 LTW  TKT-0305  BALANCE LINE NOW CARRIES THE FULL
069620*    STATEMENT; ELIGIBILITY LINE NOW CARRIES THE OVERDUE COUNT.
069630*
069640*    2004-04-26 LTW  TKT-0318  A NOT-ELIGIBLE RESULT WAS REPORTING
069650*    A BARE OVERDUE COUNT WITH NO REASON AND NO WAY TO TELL WHICH
069660*    CREDITS WERE THE PROBLEM.  482-WRITE-ELIGIBILITY-DETAIL NOW
069670*    FOLLOWS THE ELIGIBILITY LINE WITH THE REASON TEXT AND ONE
069680*    LINE PER OVERDUE CREDIT (NUMBER, PRODUCT TYPE, OVERDUE DAYS
069690*    AND OVERDUE AMOUNT).
069695*
069700 481-WRITE-ACCEPT-LINE.
069800     EVALUATE TRUE
069900         WHEN TX-IS-BALANCE
070000             MOVE 'BALANCE'       TO BD-TXN-CODE
070100             MOVE CR-CREDIT-NUMBER TO BD-CREDIT-NUMBER
070200             MOVE CR-CUSTOMER-ID  TO BD-CUSTOMER-ID
070210             MOVE CR-ORIGINAL-AMOUNT TO BD-ORIGINAL-AMT
070220             MOVE CR-MONTHLY-PAYMENT TO BD-MONTHLY-PMT
070300             MOVE CR-CURRENT-BALANCE TO BD-BALANCE
070305             MOVE CR-NEXT-DUE-DATE TO BD-NEXT-DUE-DATE
070310             MOVE CR-PAID-INSTALLMENTS TO BD-PAID-INST
070320             MOVE CR-TOTAL-INSTALLMENTS TO BD-TOTAL-INST
070325             COMPUTE BD-REMAIN-INST =
070326                 CR-TOTAL-INSTALLMENTS - CR-PAID-INSTALLMENTS
070330             IF CR-TOTAL-INSTALLMENTS > ZERO
070340                 COMPUTE BD-PROGRESS-PCT ROUNDED =
070350                     CR-PAID-INSTALLMENTS / CR-TOTAL-INSTALLMENTS
070360                                             * 100
070370             ELSE
070380                 MOVE ZERO TO BD-PROGRESS-PCT
070390             END-IF
070400             MOVE CR-STATUS       TO BD-STATUS
070405             MOVE CR-OVERDUE-FLAG TO BD-OVERDUE-FLAG
070410             MOVE CR-OVERDUE-DAYS TO BD-OVERDUE-DAYS
070415             MOVE CR-ACTIVE-FLAG  TO BD-ACTIVE-FLAG
070700             MOVE 'BAL RPTD'      TO BD-DISPOSITION
070800             MOVE WS-BL-DETAIL-LINE TO REPORT-LINE
070900         WHEN TX-IS-ELIGIBILITY
071000             MOVE 'ELIGIBLTY'     TO ED-TXN-CODE
071100             MOVE TX-CUSTOMER-ID  TO ED-CUSTOMER-ID
071110             MOVE WX-OVERDUE-CNT  TO ED-OVERDUE-CNT
071200             IF WX-IS-ELIGIBLE
071300                 MOVE 'ELIGIBLE'     TO ED-ELIGIBLE
071400             ELSE
071500                 MOVE 'NOT ELIGIBLE' TO ED-ELIGIBLE
071550                 PERFORM 482-WRITE-ELIGIBILITY-DETAIL
071600             END-IF
071700             MOVE 'ELIGIBILITY REPORTED' TO ED-DISPOSITION
071800             MOVE WS-EL-DETAIL-LINE TO REPORT-LINE
071900         WHEN OTHER
072000             MOVE SPACE           TO WS-BL-DETAIL-LINE
073200             MOVE TX-CODE         TO BD-TXN-CODE
073300             MOVE CR-CREDIT-NUMBER TO BD-CREDIT-NUMBER
073400             MOVE CR-CUSTOMER-ID  TO BD-CUSTOMER-ID
073410             MOVE CR-ORIGINAL-AMOUNT TO BD-ORIGINAL-AMT
073420             MOVE CR-MONTHLY-PAYMENT TO BD-MONTHLY-PMT
073425             MOVE CR-CURRENT-BALANCE TO BD-BALANCE
073427             MOVE CR-NEXT-DUE-DATE TO BD-NEXT-DUE-DATE
073430             MOVE CR-PAID-INSTALLMENTS TO BD-PAID-INST
073440             MOVE CR-TOTAL-INSTALLMENTS TO BD-TOTAL-INST
073445             COMPUTE BD-REMAIN-INST =
073446                 CR-TOTAL-INSTALLMENTS - CR-PAID-INSTALLMENTS
073450             MOVE CR-STATUS       TO BD-STATUS
073455             MOVE CR-OVERDUE-FLAG TO BD-OVERDUE-FLAG
073460             MOVE CR-OVERDUE-DAYS TO BD-OVERDUE-DAYS
073465             MOVE CR-ACTIVE-FLAG  TO BD-ACTIVE-FLAG
073600             MOVE 'ACCEPTED'      TO BD-DISPOSITION
073700             MOVE WS-BL-DETAIL-LINE TO REPORT-LINE
073800     END-EVALUATE
073900     PERFORM 920-PRINT-ONE-LINE.
073905*
073910*    2004-04-26 LTW  TKT-0318  WRITES THE REASON TEXT AND THE
073915*    OVERDUE-CREDIT DETAIL LINES A NOT-ELIGIBLE RESULT MUST CARRY,
073920*    PRINTED AHEAD OF THE ELIGIBILITY SUMMARY LINE ITSELF (WHICH
073925*    481-WRITE-ACCEPT-LINE'S OWN CLOSING PERFORM ABOVE PRINTS
073930*    LAST).  THIS WALKS THE MASTER TABLE A SECOND TIME ON
073935*    WX-SAVE-CUST-ID RATHER THAN RIDING 610-SCAN-ONE-CREDIT, SO
073940*    THE CREATE-TIME OVERDUE GATE AT 418 - WHICH SHARES THAT
073945*    PARAGRAPH AND WANTS A COUNT ONLY, NEVER PRINTED LINES - IS
073950*    NOT TOUCHED.
073955*
073960 482-WRITE-ELIGIBILITY-DETAIL.
073965     MOVE SPACE TO WS-EL-REASON-LINE
073970     MOVE 'CUSTOMER HAS OVERDUE DEBT IN CREDIT PRODUCTS'
073975                                    TO ER-REASON-TEXT
073980     MOVE WS-EL-REASON-LINE TO REPORT-LINE
073985     PERFORM 920-PRINT-ONE-LINE
073990     SET WM-IDX TO 1
073995     PERFORM 483-WRITE-ONE-OVERDUE-LINE
074000         UNTIL WM-IDX > WS-MASTER-CNT.
074005*
074010 483-WRITE-ONE-OVERDUE-LINE.
074015     IF NOT WT-IS-DELETED (WM-IDX)
074020         AND WT-CREDIT-REC (WM-IDX) (35:24) = WX-SAVE-CUST-ID
074025         MOVE WT-CREDIT-REC (WM-IDX) TO CREDIT-REC
074030         IF CR-IS-OVERDUE
074035             MOVE SPACE            TO WS-EL-OVERDUE-LINE
074040             MOVE 'OVERDUE:'       TO EO-CAPTION
074045             MOVE CR-CREDIT-NUMBER TO EO-CREDIT-NUMBER
074050             MOVE 'CREDIT'         TO EO-PRODUCT-TYPE
074055             MOVE CR-OVERDUE-DAYS  TO EO-OVERDUE-DAYS
074060             MOVE CR-MONTHLY-PAYMENT TO EO-OVERDUE-AMT
074065             MOVE WS-EL-OVERDUE-LINE TO REPORT-LINE
074070             PERFORM 920-PRINT-ONE-LINE
074075         END-IF
074080     END-IF
074085     SET WM-IDX UP BY 1.
074090*
074100*****************************************************************
074200*   600-SERIES  -  TABLE SEARCH AND LOOKUP PARAGRAPHS           *
074300*****************************************************************
074400*
074500 610-FIND-CUSTOMER-ENTRY.
074600     MOVE 'N' TO CW-FOUND-SW
074700     SET WC-IDX TO 1
074800     PERFORM 611-SCAN-ONE-CUSTOMER
074900         UNTIL WC-IDX > WS-CUST-CNT
075000             OR CW-FOUND.
075100*
075200 611-SCAN-ONE-CUSTOMER.
075300     IF WU-CUSTOMER-ID (WC-IDX) = TX-CUSTOMER-ID
075400         MOVE 'Y' TO CW-FOUND-SW
075500         SET WC-SRCH-IDX TO WC-IDX
075600         MOVE WU-CUSTOMER-REC (WC-IDX) TO CUST-REC
075700     ELSE
075800         SET WC-IDX UP BY 1
075900     END-IF.
076000*
076100 615-FIND-CREDIT-ENTRY.
076200     MOVE 'N' TO CW-FOUND-SW
076300     SET WM-IDX TO 1
076400     PERFORM 616-SCAN-FOR-CREDIT-NO
076500         UNTIL WM-IDX > WS-MASTER-CNT
076600             OR CW-FOUND.
076700*
076800 616-SCAN-FOR-CREDIT-NO.
076900     IF WT-CREDIT-NUMBER (WM-IDX) = WS-LOOKUP-CREDIT-NO
077000         AND NOT WT-IS-DELETED (WM-IDX)
077100         MOVE 'Y' TO CW-FOUND-SW
077200         SET WM-SRCH-IDX TO WM-IDX
077300     ELSE
077400         SET WM-IDX UP BY 1
077500     END-IF.
077600*
077700*    610-SCAN-ONE-CREDIT IS SHARED BY THE ELIGIBILITY INQUIRY
077800*    (470) AND THE CREATE-TIME OVERDUE GATE (418) TO WALK THE
077900*    FULL MASTER TABLE, REFRESHING AND COUNTING HOW MANY
077910*    OVERDUE CREDITS ARE OWNED BY THE CUSTOMER CURRENTLY BEING
077920*    CHECKED (WX-SAVE-CUST-ID).
078000*
078100 610-SCAN-ONE-CREDIT.
078200     IF NOT WT-IS-DELETED (WM-IDX)
078300         AND WT-CREDIT-REC (WM-IDX) (35:24) = WX-SAVE-CUST-ID
078350         MOVE WT-CREDIT-REC (WM-IDX) TO CREDIT-REC
078360         SET WM-SRCH-IDX TO WM-IDX
078370         PERFORM 465-REFRESH-OVERDUE-STATUS
078400         IF CR-IS-OVERDUE
078450             ADD 1 TO WX-OVERDUE-CNT
078500         END-IF
078600     END-IF
078700     SET WM-IDX UP BY 1.
078900*
079000 630-RESOLVE-ACCESS-OWNER.
079100     MOVE CR-CUSTOMER-ID TO WS-TARGET-CUST-ID.
079200*
079300*****************************************************************
079400*   800-SERIES  -  END OF RUN OUTPUT                             *
079500*****************************************************************
079600*
079700 800-WRITE-MASTER-TABLE.
079800     SET WM-IDX TO 1
079900     PERFORM 810-WRITE-ONE-CREDIT
080000         UNTIL WM-IDX > WS-MASTER-CNT.
080100*
080200 810-WRITE-ONE-CREDIT.
080300     IF NOT WT-IS-DELETED (WM-IDX)
080400         MOVE WT-CREDIT-REC (WM-IDX) TO CREDIT-OUT-REC
080500         WRITE CREDIT-OUT-REC
080600     END-IF
080700     SET WM-IDX UP BY 1.
080800*
080900*****************************************************************
081000*   900-SERIES  -  CONTROL REPORT AND TOTALS                     *
081100*****************************************************************
081200*
081300 900-WRITE-CONTROL-TOTALS.
081400     MOVE SPACE TO REPORT-LINE
081500     PERFORM 920-PRINT-ONE-LINE
081600     MOVE 'TOTAL TRANSACTIONS READ . . . . . . . .'
081700                                    TO TL-CAPTION
081800     MOVE CW-TXN-READ-CNT           TO TL-VALUE
081850     MOVE SPACE                     TO TL-AMT-VALUE
081900     MOVE WS-TOTALS-LINE            TO REPORT-LINE
082000     PERFORM 920-PRINT-ONE-LINE
082100     MOVE 'TOTAL TRANSACTIONS ACCEPTED . . . . . .'
082200                                    TO TL-CAPTION
082300     MOVE CW-TXN-ACCEPT-CNT         TO TL-VALUE
082350     MOVE SPACE                     TO TL-AMT-VALUE
082400     MOVE WS-TOTALS-LINE            TO REPORT-LINE
082500     PERFORM 920-PRINT-ONE-LINE
082600     MOVE 'TOTAL TRANSACTIONS REJECTED . . . . . .'
082700                                    TO TL-CAPTION
082800     MOVE CW-TXN-REJECT-CNT         TO TL-VALUE
082850     MOVE SPACE                     TO TL-AMT-VALUE
082900     MOVE WS-TOTALS-LINE            TO REPORT-LINE
083000     PERFORM 920-PRINT-ONE-LINE
083100     MOVE 'CREDITS CREATED . . . . . . . . . . . .'
083200                                    TO TL-CAPTION
083300     MOVE CW-CREDITS-CREATED-CNT    TO TL-VALUE
083350     MOVE SPACE                     TO TL-AMT-VALUE
083400     MOVE WS-TOTALS-LINE            TO REPORT-LINE
083500     PERFORM 920-PRINT-ONE-LINE
083600     MOVE 'PAYMENTS POSTED . . . . . . . . . . . .'
083700                                    TO TL-CAPTION
083800     MOVE CW-PAYMENTS-POSTED-CNT    TO TL-VALUE
083850     MOVE SPACE                     TO TL-AMT-VALUE
083900     MOVE WS-TOTALS-LINE            TO REPORT-LINE
084000     PERFORM 920-PRINT-ONE-LINE
084100     MOVE 'CREDITS PAID IN FULL . . . . . . . . .'
084200                                    TO TL-CAPTION
084300     MOVE CW-CREDITS-PAID-CNT       TO TL-VALUE
084350     MOVE SPACE                     TO TL-AMT-VALUE
084400     MOVE WS-TOTALS-LINE            TO REPORT-LINE
084500     PERFORM 920-PRINT-ONE-LINE
084510     MOVE 'TOTAL PAYMENT AMOUNT APPLIED . . . . . .'
084520                                    TO TL-CAPTION
084530     MOVE SPACE                     TO TL-VALUE
084540     MOVE CW-PAYMENT-AMT-TOTAL      TO TL-AMT-VALUE
084550     MOVE WS-TOTALS-LINE            TO REPORT-LINE
084560     PERFORM 920-PRINT-ONE-LINE
084600     PERFORM 910-WRITE-REJECT-BREAKDOWN.
084700*
084800 910-WRITE-REJECT-BREAKDOWN.
084900     SET CW-REJ-IDX TO 1
085000     PERFORM 911-WRITE-ONE-REJECT-LINE
085100         UNTIL CW-REJ-IDX > 12.
085200*
085300 911-WRITE-ONE-REJECT-LINE.
085400     IF CW-REJ-CNT (CW-REJ-IDX) > ZERO
085500         MOVE CW-REJ-CODE (CW-REJ-IDX) TO TL-CAPTION
085600         MOVE CW-REJ-CNT (CW-REJ-IDX)  TO TL-VALUE
085650         MOVE SPACE                    TO TL-AMT-VALUE
085700         MOVE WS-TOTALS-LINE           TO REPORT-LINE
085800         PERFORM 920-PRINT-ONE-LINE
085900     END-IF
086000     SET CW-REJ-IDX UP BY 1.
086100*
086200 920-PRINT-ONE-LINE.
086300     IF WS-LINE-CNT = ZERO OR WS-LINE-CNT > 54
086400         PERFORM 921-PRINT-HEADINGS
086500     END-IF
086600     WRITE REPORT-LINE
086700     ADD 1 TO WS-LINE-CNT.
086800*
086900 921-PRINT-HEADINGS.
087000     ADD 1 TO WS-PAGE-CNT
087100     MOVE WS-TODAY-CCYYMMDD TO HL1-RUN-DATE
087200     MOVE WS-PAGE-CNT       TO HL1-PAGE-NO
087300     MOVE WS-HEADING-LINE-1 TO REPORT-LINE
087400     WRITE REPORT-LINE AFTER ADVANCING PAGE
087500     MOVE WS-HEADING-LINE-2 TO REPORT-LINE
087600     WRITE REPORT-LINE AFTER ADVANCING 2
087700     MOVE ZERO TO WS-LINE-CNT.
087800*
087900*****************************************************************
088000*   950-SERIES  -  DATE ARITHMETIC (NO INTRINSIC FUNCTIONS)      *
088100*****************************************************************
088200*    1998-11-02 TJK  REWRITTEN FOR Y2K - SERIAL DAY NUMBER IS
088300*    NOW COMPUTED FROM A FULL FOUR-DIGIT CENTURY-YEAR RATHER
088400*    THAN A TWO-DIGIT YEAR, REMOVING THE CENTURY AMBIGUITY.
088500*
089000 950-DATE-TO-DAYNO.
089100     MOVE WS-TODAY-CCYY TO WS-YY-LESS-1
089200     SUBTRACT 1 FROM WS-YY-LESS-1
089300     PERFORM 955-CHECK-LEAP-YEAR
089400     MOVE WM-CUM-DAYS (WS-TODAY-MM) TO WS-DAYNO-WORK
089500     IF WS-TODAY-MM > 2 AND WS-IS-LEAP-YEAR
089600         ADD 1 TO WS-DAYNO-WORK
089700     END-IF
089800     COMPUTE WS-TODAY-DAYNO =
089900             WS-YY-LESS-1 * 365
090000             + (WS-YY-LESS-1 / 4)
090100             - (WS-YY-LESS-1 / 100)
090200             + (WS-YY-LESS-1 / 400)
090300             + WS-DAYNO-WORK + WS-TODAY-DD
090400     MOVE WS-DUE-CCYY TO WS-YY-LESS-1
090500     SUBTRACT 1 FROM WS-YY-LESS-1
090600     MOVE WS-DUE-CCYY TO WS-TODAY-CCYY
090700     PERFORM 955-CHECK-LEAP-YEAR
090800     MOVE WM-CUM-DAYS (WS-DUE-MM) TO WS-DAYNO-WORK
090900     IF WS-DUE-MM > 2 AND WS-IS-LEAP-YEAR
091000         ADD 1 TO WS-DAYNO-WORK
091100     END-IF
091200     COMPUTE WS-DUE-DAYNO =
091300             WS-YY-LESS-1 * 365
091400             + (WS-YY-LESS-1 / 4)
091500             - (WS-YY-LESS-1 / 100)
091600             + (WS-YY-LESS-1 / 400)
091700             + WS-DAYNO-WORK + WS-DUE-DD.
091800*
091900*    A YEAR IS A LEAP YEAR WHEN DIVISIBLE BY 4, EXCEPT CENTURY
092000*    YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.
092100*
092200 955-CHECK-LEAP-YEAR.
092300     MOVE 'N' TO WS-LEAP-SW
092400     DIVIDE WS-TODAY-CCYY BY 4
092500             GIVING WS-DAYNO-WORK REMAINDER WS-FOUR-LEAP-REM
092600     IF WS-FOUR-LEAP-REM = ZERO
092700         DIVIDE WS-TODAY-CCYY BY 100
092800             GIVING WS-DAYNO-WORK REMAINDER WS-HUNDRED-LEAP-REM
092900         IF WS-HUNDRED-LEAP-REM NOT = ZERO
093000             MOVE 'Y' TO WS-LEAP-SW
094000         ELSE
094100             DIVIDE WS-TODAY-CCYY BY 400
094200                 GIVING WS-DAYNO-WORK REMAINDER WS-CENTURY-LEAP-REM
094300             IF WS-CENTURY-LEAP-REM = ZERO
094400                 MOVE 'Y' TO WS-LEAP-SW
094500             END-IF
094600         END-IF
094700     END-IF.
094800*
094810*    2004-04-19 LTW  TKT-0305  ON A FIRST-TIME ADVANCE (CREATION)
094820*    THE DUE DAY IS SET FROM THE PROCESS DATE, SINCE NO DUE DAY
094830*    EXISTS YET; ON EVERY LATER ADVANCE (A PAYMENT) THE DUE DAY
094840*    STAYS ANCHORED TO WHATEVER IT WAS - IT NO LONGER DRIFTS TO
094850*    THE DAY EACH PAYMENT HAPPENS TO BE PROCESSED ON.
094860*
094900 960-ADVANCE-ONE-MONTH.
095000     MOVE CR-NEXT-DUE-CCYY TO WS-NEW-CCYY
095100     MOVE CR-NEXT-DUE-MM   TO WS-NEW-MM
095200     IF CR-PAID-INSTALLMENTS = ZERO
096000         MOVE TX-PROCESS-DATE TO WS-TODAY-CCYYMMDD
096100         MOVE WS-TODAY-CCYY TO WS-NEW-CCYY
096200         MOVE WS-TODAY-MM   TO WS-NEW-MM
096250         MOVE TX-PROC-DD    TO CR-NEXT-DUE-DD
096300     END-IF
096400     ADD 1 TO WS-NEW-MM
096500     IF WS-NEW-MM > 12
096600         MOVE 1 TO WS-NEW-MM
096700         ADD 1 TO WS-NEW-CCYY
096800     END-IF
096900     MOVE WS-NEW-CCYY TO CR-NEXT-DUE-CCYY
097000     MOVE WS-NEW-MM   TO CR-NEXT-DUE-MM.
097200*
097300*****************************************************************
097400*   990-SERIES  -  REJECTS AND TERMINATION                       *
097500*****************************************************************
097600*
097700 990-TALLY-REJECT-REASON.
097800     SET CW-REJ-IDX TO 1
097900     MOVE 'N' TO CW-FOUND-SW
098000     PERFORM 991-SCAN-ONE-REJECT-SLOT
098100         UNTIL CW-REJ-IDX > 12
098200             OR CW-FOUND.
098300*
098400 991-SCAN-ONE-REJECT-SLOT.
098500     IF CW-REJ-CODE (CW-REJ-IDX) = SPACE
098600         MOVE CW-ERROR-CODE TO CW-REJ-CODE (CW-REJ-IDX)
098700         ADD 1 TO CW-REJ-CNT (CW-REJ-IDX)
098800         MOVE 'Y' TO CW-FOUND-SW
098900     ELSE
099000         IF CW-REJ-CODE (CW-REJ-IDX) = CW-ERROR-CODE
099100             ADD 1 TO CW-REJ-CNT (CW-REJ-IDX)
099200             MOVE 'Y' TO CW-FOUND-SW
099300         ELSE
099400             SET CW-REJ-IDX UP BY 1
099500         END-IF
099600     END-IF.
099700*
099800 990-WRITE-REJECT-LINE.
099900     MOVE TX-CODE            TO RL-TXN-CODE
100000     MOVE TX-CREDIT-NUMBER   TO RL-CREDIT-NUMBER
100100     MOVE TX-CUSTOMER-ID     TO RL-CUSTOMER-ID
100200     MOVE CW-ERROR-MESSAGE   TO RL-REASON
100300     MOVE WS-REJECT-LINE     TO REPORT-LINE
100400     PERFORM 920-PRINT-ONE-LINE.
100500*
100600 990-CLOSE-FILES.
100700     CLOSE CREDIT-MASTER-IN
100800           CREDIT-MASTER-OUT
100900           CUSTOMER-FILE
101000           TRANSACTION-FILE
101100           PAYMENT-RESULTS
101200           REPORT-FILE.
101300*
101400 995-ABORT-RUN.
101500     CLOSE CREDIT-MASTER-IN CUSTOMER-FILE
101600     STOP RUN.
101700*
101800 Z0900-ERROR-ROUTINE.
101900     MOVE CW-ERROR-MESSAGE TO CW-ERR-TEXT
102000     DISPLAY CW-ERROR-LINE.
