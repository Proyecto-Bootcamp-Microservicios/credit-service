000100*
000200*  Credit master record layout - CREDIT-MASTER-IN/OUT.
000300*  One record per credit account (personal installment loan
000400*  or enterprise line of credit).  Line sequential, sorted
000500*  ascending by CR-CREDIT-NUMBER.
000600*
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: 'COPY CREDIT.' in the FILE SECTION or WS.
000900*
001000*    1989-06-14 RJP  ORIG      ORIGINAL CREDIT MASTER LAYOUT.
001100*    1994-02-08 RJP  TKT-0211  ADD ENTERPRISE CREDIT TYPE.
001200*    1999-01-05 TJK  TKT-0091  Y2K - DATES STORED CCYY-MM-DD,
001300*                             CR-NEXT-DUE-CCYY REDEFINE ADDED.
001400*
001500  01  CREDIT-REC.
001600      03  CR-ID                   PIC X(24).
001700      03  CR-CREDIT-NUMBER        PIC X(10).
001800      03  CR-CUSTOMER-ID          PIC X(24).
001900      03  CR-TYPE                 PIC X(10).
002000      03  CR-CREDIT-LIMIT         PIC S9(12)V99.
002100      03  CR-AVAILABLE-CREDIT     PIC S9(12)V99.
002200      03  CR-ORIGINAL-AMOUNT      PIC S9(12)V99.
002300      03  CR-CURRENT-BALANCE      PIC S9(12)V99.
002400      03  CR-MONTHLY-PAYMENT      PIC S9(12)V99.
002500      03  CR-TOTAL-INSTALLMENTS   PIC 9(03).
002600      03  CR-PAID-INSTALLMENTS    PIC 9(03).
002700      03  CR-NEXT-DUE-DATE        PIC X(10).
002800      03  CR-NEXT-DUE-DATE-R REDEFINES CR-NEXT-DUE-DATE.
002900          05  CR-NEXT-DUE-CCYY    PIC X(04).
003000          05  FILLER              PIC X(01).
003100          05  CR-NEXT-DUE-MM      PIC X(02).
003200          05  FILLER              PIC X(01).
003300          05  CR-NEXT-DUE-DD      PIC X(02).
003400      03  CR-OVERDUE-FLAG         PIC X(01).
003500          88  CR-IS-OVERDUE               VALUE 'Y'.
003600          88  CR-IS-NOT-OVERDUE           VALUE 'N'.
003700      03  CR-OVERDUE-DAYS         PIC 9(04).
003800      03  CR-STATUS               PIC X(08).
003900          88  CR-STATUS-ACTIVE            VALUE 'ACTIVE'.
004000          88  CR-STATUS-PAID              VALUE 'PAID'.
004100          88  CR-STATUS-OVERDUE           VALUE 'OVERDUE'.
004200      03  CR-ACTIVE-FLAG          PIC X(01).
004300          88  CR-IS-ACTIVE                VALUE 'Y'.
004400          88  CR-IS-INACTIVE              VALUE 'N'.
004500      03  CR-CREATED-AT           PIC X(10).
004600      03  CR-UPDATED-AT           PIC X(10).
004700      03  FILLER                  PIC X(28).
