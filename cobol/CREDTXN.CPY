000100*
000200*  Transaction record layout - TRANSACTION-FILE.
000300*  One record per credit-servicing transaction, applied
000400*  against CREDIT-REC in input (processing) order.
000500*
000600*  Put this file in the /COPYLIB directory.
000700*  Include with: 'COPY CREDTXN.' in the FILE SECTION.
000800*
000900*    1989-06-14 RJP  ORIG      ORIGINAL TRANSACTION LAYOUT.
001000*    1996-09-30 RJP  TKT-0177  ADD EL/BL INQUIRY CODES.
001050*    2004-04-19 LTW  TKT-0305  ADD TX-NEW-* UPDATE PAYLOAD FIELDS
001060*                             SO A UP TRANSACTION CAN CARRY A
001070*                             REPLACEMENT CREDIT NUMBER, CUSTOMER
001080*                             ID, AVAILABLE CREDIT AND ACTIVE FLAG
001090*                             SEPARATELY FROM THE KEY FIELDS USED
001100*                             TO FIND THE RECORD BEING MAINTAINED.
001110*
001200  01  TXN-REC.
001300      03  TX-CODE                 PIC X(02).
001400          88  TX-IS-CREATE                VALUE 'CR'.
001500          88  TX-IS-PAYMENT               VALUE 'PY'.
001600          88  TX-IS-UPDATE                VALUE 'UP'.
001700          88  TX-IS-ACTIVATE              VALUE 'AC'.
001800          88  TX-IS-DEACTIVATE            VALUE 'DE'.
001900          88  TX-IS-DELETE                VALUE 'DL'.
002000          88  TX-IS-BALANCE               VALUE 'BL'.
002100          88  TX-IS-ELIGIBILITY           VALUE 'EL'.
002200      03  TX-CUSTOMER-ID          PIC X(24).
002300      03  TX-CREDIT-NUMBER        PIC X(10).
002400      03  TX-AMOUNT               PIC S9(12)V99.
002500      03  TX-TOTAL-INSTALLMENTS   PIC 9(03).
002600      03  TX-REQ-CUSTOMER-ID      PIC X(24).
002700      03  TX-REQ-ROLE             PIC X(10).
002800          88  TX-REQ-IS-ADMIN             VALUE 'ADMIN'.
002900      03  TX-PROCESS-DATE         PIC X(10).
003000      03  TX-PROCESS-DATE-R REDEFINES TX-PROCESS-DATE.
003100          05  TX-PROC-CCYY        PIC X(04).
003200          05  FILLER              PIC X(01).
003300          05  TX-PROC-MM          PIC X(02).
003400          05  FILLER              PIC X(01).
003500          05  TX-PROC-DD          PIC X(02).
003510      03  TX-NEW-CREDIT-NUMBER    PIC X(10).
003520      03  TX-NEW-CUSTOMER-ID      PIC X(24).
003530      03  TX-NEW-AVAILABLE-CREDIT PIC S9(12)V99.
003540      03  TX-NEW-ACTIVE-FLAG      PIC X(01).
003600      03  FILLER                  PIC X(08).
